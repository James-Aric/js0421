000100******************************************************************
000200*                                                                *
000300*        RECORD DEFINITION FOR THE RENTAL AGREEMENT              *
000400*           COMPUTED VALUES PASSED BETWEEN AA030 AND             *
000500*           AA040 - NOT THE PRINTED LINE ITSELF                  *
000600*                                                                *
000700******************************************************************
000800* WORKING RECORD, NEVER WRITTEN TO DISK AS-IS; THE AGREEMENT
000900* LISTING IS BUILT LINE BY LINE FROM THIS IN AA040-FORMAT-AGREEMENT.
001000*
001100* 07/11/25 trb - CREATED.
001200* 21/11/25 trb - ADDED TR-AGR-DUE-DATE-GRP REDEFINES FOR
001300*                THE M/D/YY DISPLAY EDIT IN AA040.
001350* 09/08/26 trb - RQ5140 QA NOTE - TR-AGR-CHECKOUT-DATE MUST BE SET
001360*                FROM TR-CHECKOUT-WORK (CCYYMMDD), NOT FROM THE
001370*                REQUEST RECORD'S TR-REQ-CHECKOUT-DATE DIRECTLY,
001380*                THAT FIELD IS KEYED MM/DD/CCYY.  SEE AA030.
001400*
001500 01  TR-Agreement-Record.
001600     03  TR-Agr-Tool-Code          PIC X(4).
001700     03  TR-Agr-Tool-Type          PIC X(10).
001800     03  TR-Agr-Tool-Brand         PIC X(10).
001900     03  TR-Agr-Rental-Days        PIC 9(4).
002000     03  TR-Agr-Checkout-Date      PIC 9(8).
002100*                                            CCYYMMDD, INTERNAL FORM.
002200     03  TR-Agr-Checkout-Grp REDEFINES TR-Agr-Checkout-Date.
002300         05  TR-Agr-Co-CCYY        PIC 9(4).
002400         05  TR-Agr-Co-Month       PIC 99.
002500         05  TR-Agr-Co-Day         PIC 99.
002600     03  TR-Agr-Due-Date           PIC 9(8).
002700*                                            CCYYMMDD, INTERNAL FORM.
002800     03  TR-Agr-Due-Date-Grp REDEFINES TR-Agr-Due-Date.
002900         05  TR-Agr-Due-CCYY       PIC 9(4).
003000         05  TR-Agr-Due-Month      PIC 99.
003100         05  TR-Agr-Due-Day        PIC 99.
003200     03  TR-Agr-Daily-Rate         PIC 9(3)V99.
003300     03  TR-Agr-Charge-Days        PIC 9(4).
003400     03  TR-Agr-Pre-Disc-Charge    PIC S9(7)V99.
003500     03  TR-Agr-Discount-Pct       PIC 9(3).
003600     03  TR-Agr-Discount-Amt       PIC S9(7)V99.
003700     03  TR-Agr-Final-Charge       PIC S9(7)V99.
003800     03  FILLER                    PIC X(10).
