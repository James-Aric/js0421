000100******************************************************************
000200*                                                                *
000300*           TR000 - RENTAL AGREEMENT BATCH - MAIN DRIVER         *
000400*      READS RENTAL REQUESTS, WRITES AGREEMENTS AND REJECTS     *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000 PROGRAM-ID.    TR000.
001100 AUTHOR.        H. L. FENWICK.
001200*                FOR RIVERSIDE TOOL AND EQUIPMENT RENTAL.
001300 INSTALLATION.  RIVERSIDE TOOL AND EQUIPMENT RENTAL - DATA CTR.
001400 DATE-WRITTEN.  02/09/1985.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL.  NOT FOR RELEASE OUTSIDE
001700*                RIVERSIDE TOOL AND EQUIPMENT RENTAL.
001800*
001900* REMARKS.      NIGHTLY BATCH RUN OF THE DAY'S RENTAL REQUESTS.
002000*                VALIDATES EACH REQUEST, PRICES IT USING TRCAT
002100*                (TOOL CATALOG) AND TRDATE (CALENDAR), WRITES A
002200*                FORMATTED RENTAL AGREEMENT FOR EACH GOOD REQUEST
002300*                AND A REJECT LINE WITH A REASON FOR EACH BAD
002400*                ONE.  A TOTALS BLOCK FOLLOWS THE LAST AGREEMENT.
002500*                REQUESTS ARE INDEPENDENT - NO SORTING, NO
002600*                CONTROL BREAKS.
002700*
002800* CALLED MODULES.     TRCAT.   TOOL CATALOG LOOKUP.
002900*                     TRDATE.  DATE / CALENDAR ENGINE.
003000*
003100* FILES USED.
003200*                     RENTAL-REQUESTS.   INPUT,  LINE SEQUENTIAL.
003300*                     RENTAL-AGREEMENTS. OUTPUT, LINE SEQUENTIAL.
003400*                     REJECT-FILE.       OUTPUT, LINE SEQUENTIAL.
003500*
003600* ERROR MESSAGES USED.
003700*                     TR001 - TR003, SEE ERROR-MESSAGES BELOW.
003800*
003900* CHANGE LOG.
004000* ----------
004100* 02/09/85 hlf -         WRITTEN AS REG100, THE ORIGINAL COUNTER
004200*                        RENTAL LEDGER REGISTER, KEYED ENTRY ONLY,
004300*                        NO CALCULATOR - CLERK PRICED BY HAND.
004400* 30/04/87 hlf -         ADDED THE DUE-DATE PRINT LINE, CLERKS
004500*                        WERE MISCOUNTING RENTAL DAYS BY HAND.
004600* 12/11/90 rkh -   RQ130 FIRST CUT OF AN AUTOMATIC PRICING PASS,
004700*                        WEEKDAY CHARGE ONLY, NO HOLIDAY RULE YET.
004800* 19/02/93 rkh -         HOLIDAY-FREE-DAY LOGIC ADDED, TIED TO
004900*                        THE NEW TRDATE HOLIDAYS ENTRY POINT.
005000* 08/07/96 jls -   RQ188 WEEKEND CHARGE FLAG ADDED PER TOOL TYPE.
005100* 14/12/98 jls -   Y2K   CHECKOUT/DUE DATES CONVERTED TO CCYYMMDD
005200*                        THROUGHOUT, OLD DDMMYY FIELDS RETIRED.
005300*                        SIGNED OFF BY QA 18/12/98.
005400* 30/03/04 ptm -   RQ241 DISCOUNT PERCENTAGE FIELD ADDED TO THE
005500*                        REQUEST RECORD FOR THE NEW PROMOTIONS.
005600* 17/10/11 ptm -         REJECT FILE SPLIT OUT OF THE MAIN REPORT,
005700*                        WAS CLUTTERING THE AGREEMENT LISTING.
005800* 22/11/25 trb -   RQ5102 RENAMED REG100 TO TR000 AND REBUILT AS
005900*                        THE RENTAL AGREEMENT CALCULATOR PER THE
006000*                        NEW SPECIFICATION, RQ5102.  TOOL LOOKUP
006100*                        MOVED OUT TO TRCAT, DATE WORK TO TRDATE.
006200* 24/11/25 trb -         ADDED THE RUN TOTALS BLOCK AT END OF
006300*                        REPORT, WASN'T IN THE OLD REG100.
006400* 25/11/25 trb -         CHECKED MONEY ROUNDING AGAINST THE FIVE
006500*                        REFERENCE PRICING EXAMPLES IN RQ5102,
006600*                        ALL FIVE TIE OUT.
006650* 26/11/25 trb -   RQ5102 ADDED TRAILING FILLER TO THE WS           RQ5102
006660*                        GROUPS BELOW, SHOP RECORD-LAYOUT           RQ5102
006670*                        STANDARD, NO FUNCTIONAL CHANGE.            RQ5102
006680* 09/08/26 trb -   RQ5140 QA FOUND AA030 WAS FEEDING TRDATE THE   RQ5140
006682*                        RAW MM/DD/CCYY DIGITS OFF THE REQUEST    RQ5140
006684*                        RECORD UNCHANGED - TRDATE WANTS          RQ5140
006686*                        CCYYMMDD.  DUE DATE AND EVERY CHARGE-DAY RQ5140
006688*                        COUNT WERE WRONG FOR EVERY RECORD.       RQ5140
006690*                        ADDED TR-CHECKOUT-WORK TO RE-ORDER THE   RQ5140
006692*                        DATE BEFORE CALLING TRDATE AND BEFORE    RQ5140
006694*                        SETTING TR-AGR-CHECKOUT-DATE, SAME ROOT  RQ5140
006696*                        CAUSE WAS GARBLING THE PRINTED CHECKOUT  RQ5140
006698*                        DATE TOO.                                RQ5140
006699* 09/08/26 trb -   RQ5160 MOVED WS-EOF-SW AND WS-VALID-SW OFF A    RQ5160
006701*                        GROUP AND ONTO STANDALONE 77-LEVELS,      RQ5160
006702*                        SHOP STANDARD, SEE ENVDIV.COB NOTE TOO.   RQ5160
006703*
006800******************************************************************
006900*
007000 ENVIRONMENT      DIVISION.
007100*================================
007200*
007300 COPY  "envdiv.cob".
007400 INPUT-OUTPUT      SECTION.
007500 FILE-CONTROL.
007600     SELECT   RENTAL-REQUESTS     ASSIGN TO  "RENTREQ"
007700              ORGANIZATION  IS  LINE SEQUENTIAL
007800              FILE STATUS   IS  WS-REQFILE-STATUS.
007900     SELECT   RENTAL-AGREEMENTS   ASSIGN TO  "RENTAGR"
008000              ORGANIZATION  IS  LINE SEQUENTIAL
008100              FILE STATUS   IS  WS-AGRFILE-STATUS.
008200     SELECT   REJECT-FILE         ASSIGN TO  "RENTREJ"
008300              ORGANIZATION  IS  LINE SEQUENTIAL
008400              FILE STATUS   IS  WS-REJFILE-STATUS.
008500*
008600 DATA             DIVISION.
008700*================================
008800 FILE             SECTION.
008900*--------------------------------
009000*
009100 FD  RENTAL-REQUESTS
009200     LABEL RECORDS ARE OMITTED.
009300 COPY  "wstrreq.cob".
009400*
009500 FD  RENTAL-AGREEMENTS
009600     LABEL RECORDS ARE OMITTED.
009700 01  TR-Agreement-Print-Line      PIC X(80).
009800 01  TR-Agreement-Print-Alt REDEFINES TR-Agreement-Print-Line.
009900     03  TR-Apl-Label              PIC X(25).
010000     03  TR-Apl-Value              PIC X(55).
010100*
010200 FD  REJECT-FILE
010300     LABEL RECORDS ARE OMITTED.
010400 COPY  "wstrrej.cob".
010500*
010600 WORKING-STORAGE  SECTION.
010700*--------------------------------
010800*
010900 COPY  "wstragr.cob".
011000*
011100 01  WS-File-Status-Fields.
011200     03  WS-REQFILE-STATUS         PIC XX.
011300     03  WS-AGRFILE-STATUS         PIC XX.
011400     03  WS-REJFILE-STATUS         PIC XX.
011450     03  FILLER                    PIC X(2).                      RQ5102
011500*
011550* RQ5160 - WS-EOF-SW AND WS-VALID-SW MOVED OFF A GROUP AND ONTO     RQ5160
011560*    STANDALONE 77-LEVELS, SHOP STANDARD FOR A SCRATCH SWITCH       RQ5160
011570*    THAT DOES NOT BELONG TO ANY RECORD.  NO LOGIC CHANGE.          RQ5160
011580*
011600 77  WS-EOF-SW                 PIC X         VALUE "N".            RQ5160
011700     88  WS-END-OF-FILE              VALUE "Y".
011800 77  WS-VALID-SW               PIC X         VALUE "Y".            RQ5160
011900     88  WS-REQUEST-VALID            VALUE "Y".
012100*
012200 01  WS-Totals-Group.
012300     03  WS-RECORDS-READ           PIC 9(6)      COMP.
012400     03  WS-AGREEMENTS-WRITTEN     PIC 9(6)      COMP.
012500     03  WS-REJECTS-WRITTEN        PIC 9(6)      COMP.
012600     03  WS-TOTAL-FINAL-CHARGE     PIC S9(9)V99  COMP-3.
012700 01  WS-Totals-Dump REDEFINES WS-Totals-Group.
012800*                                        raw view for a core dump
012900*                                        when the run blows up.
013000     03  FILLER                    PIC X(24).
013100*
013200 01  WS-Charge-Day-Counts.
013300     03  WS-WEEKDAYS-COUNT         PIC 9(4)      COMP.
013400     03  WS-HOLIDAYS-COUNT         PIC 9(4)      COMP.
013500     03  WS-WEEKEND-COUNT          PIC 9(4)      COMP.
013550     03  FILLER                    PIC X(2).                      RQ5102
013600*
013700 01  WS-REJECT-TEXT                PIC X(60).
013800*
013810* TR-CHECKOUT-WORK - THE REQUEST RECORD KEYS THE CHECKOUT DATE    RQ5140
013820*    MM/DD/CCYY (SEE TR-REQ-CHECKOUT-GRP IN WSTRREQ.COB) BUT      RQ5140
013830*    TRDATE TAKES AND RETURNS CCYYMMDD (SEE TR-DW-DATE-GRP IN     RQ5140
013840*    TRDATE).  THIS GROUP RE-ORDERS THE THREE PIECES BEFORE       RQ5140
013850*    EITHER IS USED, SEE AA030.                                   RQ5140
013860*
013870 01  TR-Checkout-Work.                                            RQ5140
013880     03  TR-Cko-Date9              PIC 9(8).                      RQ5140
013890     03  TR-Cko-Date-Grp REDEFINES TR-Cko-Date9.                  RQ5140
013892         05  TR-Cko-Ccyy           PIC 9(4).                      RQ5140
013894         05  TR-Cko-Mm             PIC 99.                        RQ5140
013896         05  TR-Cko-Dd             PIC 99.                        RQ5140
013898     03  FILLER                    PIC X(2).                      RQ5140
013899*
013900 01  TR-Build-Date-Work.
014000     03  TR-Bd-Month               PIC 99.
014100     03  TR-Bd-Day                 PIC 99.
014200     03  TR-Bd-Year                PIC 99.
014250     03  FILLER                    PIC X(2).                      RQ5102
014300*
014400 01  TR-Date-Display-Work.
014500     03  TR-Dd-Month-Txt           PIC X(2).
014600     03  TR-Dd-Day-Txt             PIC X(2).
014700     03  TR-Dd-Year-Txt            PIC X(2).
014800     03  TR-Dd-Text                PIC X(8).
014900     03  TR-Dd-Ptr                 PIC 9(2)      COMP.
014950     03  FILLER                    PIC X(2).                      RQ5102
015000*
015100 01  TR-Agreement-Display.
015200     03  TR-Agr-Checkout-Disp      PIC X(8).
015300     03  TR-Agr-Due-Disp           PIC X(8).
015400     03  TR-Agr-Rate-Disp          PIC X(14).
015500     03  TR-Agr-Pre-Disc-Disp      PIC X(14).
015600     03  TR-Agr-Disc-Amt-Disp      PIC X(14).
015700     03  TR-Agr-Final-Disp         PIC X(14).
015800     03  TR-Agr-Disc-Pct-Disp      PIC X(4).
015850     03  FILLER                    PIC X(2).                      RQ5102
015900*
016000 01  TR-Dollar-Edit                PIC $Z,ZZZ,ZZ9.99.
016100 01  TR-Count-Edit                 PIC ZZZ9.
016200 01  TR-Count6-Edit                PIC ZZZZZ9.
016300*
016400 01  TR-Pct-Display.
016500     03  TR-Pd-Num                 PIC ZZ9.
016600     03  TR-Pd-Pct                 PIC X         VALUE "%".
016650     03  FILLER                    PIC X(2).                      RQ5102
016700*
016800 01  Error-Messages.
016900     03  TR001   PIC X(28)  VALUE "Invalid tool code entered: ".
017000     03  TR002   PIC X(36)  VALUE
017100         "Rental days must be greater than 0.".
017200     03  TR003   PIC X(48)  VALUE
017300         "Discount percentage is out of the 0-100 range.".
017350     03  FILLER  PIC X(4).                                        RQ5102
017400*
017500 LINKAGE          SECTION.
017600*--------------------------------
017700*
017800 COPY  "wstrlink.cob".
017900*
018000 PROCEDURE DIVISION.
018100*================================================
018200*
018300 AA000-MAIN.
018400     PERFORM  AA010-OPEN-FILES            THRU  AA010-EXIT.
018500     PERFORM  AA015-PROCESS-ONE-REQUEST   THRU  AA015-EXIT
018600              UNTIL  WS-END-OF-FILE.
018700     PERFORM  AA050-WRITE-TOTALS          THRU  AA050-EXIT.
018800     PERFORM  AA060-CLOSE-FILES           THRU  AA060-EXIT.
018900     GOBACK.
019000*
019100 AA010-OPEN-FILES.
019200     MOVE     ZERO      TO  WS-RECORDS-READ
019300                            WS-AGREEMENTS-WRITTEN
019400                            WS-REJECTS-WRITTEN.
019500     MOVE     ZERO      TO  WS-TOTAL-FINAL-CHARGE.
019600     MOVE     "N"       TO  WS-EOF-SW.
019700     OPEN     INPUT   RENTAL-REQUESTS.
019800     OPEN     OUTPUT  RENTAL-AGREEMENTS.
019900     OPEN     OUTPUT  REJECT-FILE.
020000     PERFORM  AA011-READ-REQUEST          THRU  AA011-EXIT.
020100 AA010-EXIT.
020200     EXIT.
020300*
020400 AA011-READ-REQUEST.
020500     READ     RENTAL-REQUESTS
020600              AT END  MOVE  "Y"  TO  WS-EOF-SW.
020700     IF       NOT WS-END-OF-FILE
020800              ADD  1  TO  WS-RECORDS-READ
020900     END-IF.
021000 AA011-EXIT.
021100     EXIT.
021200*
021300 AA015-PROCESS-ONE-REQUEST.
021400     PERFORM  AA020-VALIDATE-REQUEST      THRU  AA020-EXIT.
021500     IF       WS-REQUEST-VALID
021600              PERFORM  AA030-COMPUTE-CHARGES    THRU  AA030-EXIT
021700              PERFORM  AA040-FORMAT-AGREEMENT    THRU  AA040-EXIT
021800              PERFORM  AA045-WRITE-AGREEMENT     THRU  AA045-EXIT
021900     ELSE
022000              PERFORM  AA046-WRITE-REJECT         THRU  AA046-EXIT
022100     END-IF.
022200     PERFORM  AA011-READ-REQUEST          THRU  AA011-EXIT.
022300 AA015-EXIT.
022400     EXIT.
022500*
022600* AA020 - LOOKS UP THE TOOL CODE AND APPLIES THE THREE
022700*         VALIDATIONS. SETS WS-VALID-SW AND, WHEN INVALID,
022800*         WS-REJECT-TEXT FOR AA046 TO WRITE.
022900*
023000 AA020-VALIDATE-REQUEST.
023100     MOVE     "Y"                TO  WS-VALID-SW.
023200     MOVE     SPACES             TO  WS-REJECT-TEXT.
023300     MOVE     TR-Req-Tool-Code   TO  TRC-TOOL-CODE.
023400     CALL     "TRCAT"  USING  TRCAT-PARMS.
023500     IF       TRC-NOT-FOUND
023600              MOVE  "N"  TO  WS-VALID-SW
023700              STRING  TR001  DELIMITED BY SIZE
023800                      TR-Req-Tool-Code  DELIMITED BY SIZE
023900                      INTO  WS-REJECT-TEXT
024000              GO TO  AA020-EXIT.
024100     IF       TR-Req-Rental-Days  <  1
024200              MOVE  "N"   TO  WS-VALID-SW
024300              MOVE  TR002 TO  WS-REJECT-TEXT
024400              GO TO  AA020-EXIT.
024500     IF       TR-Req-Discount-Pct  >  100
024600              MOVE  "N"   TO  WS-VALID-SW
024700              MOVE  TR003 TO  WS-REJECT-TEXT
024800     END-IF.
024900 AA020-EXIT.
025000     EXIT.
025100*
025200* AA030 - DUE DATE, CHARGEABLE DAYS AND THE THREE MONEY FIELDS.
025300*         ALL MONEY IS ROUNDED HALF-UP AT EACH STEP PER RQ5102.
025400*
025500 AA030-COMPUTE-CHARGES.
025510     MOVE     TR-Req-Co-Ccyy        TO  TR-Cko-Ccyy.              RQ5140
025520     MOVE     TR-Req-Co-Month       TO  TR-Cko-Mm.                RQ5140
025530     MOVE     TR-Req-Co-Day         TO  TR-Cko-Dd.                RQ5140
025540*                                        RQ5140 - RE-ORDERED TO   RQ5140
025550*                                        CCYYMMDD, SEE WS ABOVE.  RQ5140
025600     MOVE     TR-Cko-Date9          TO  TRD-DATE-IN.
025700     MOVE     TR-Req-Rental-Days    TO  TRD-DAYS-N.
025800     MOVE     1                     TO  TRD-FUNCTION-CODE.
025900     CALL     "TRDATE"  USING  TRDATE-PARMS.
026000     MOVE     TRD-DATE-OUT          TO  TR-Agr-Due-Date.
026100*
026200     MOVE     5                     TO  TRD-FUNCTION-CODE.
026300     CALL     "TRDATE"  USING  TRDATE-PARMS.
026400     MOVE     TRD-COUNT-OUT         TO  WS-WEEKDAYS-COUNT.
026500*
026600     MOVE     4                     TO  TRD-FUNCTION-CODE.
026700     CALL     "TRDATE"  USING  TRDATE-PARMS.
026800     MOVE     TRD-COUNT-OUT         TO  WS-HOLIDAYS-COUNT.
026900*
027000     MOVE     3                     TO  TRD-FUNCTION-CODE.
027100     CALL     "TRDATE"  USING  TRDATE-PARMS.
027200     MOVE     TRD-COUNT-OUT         TO  WS-WEEKEND-COUNT.
027300*
027400     MOVE     WS-WEEKDAYS-COUNT     TO  TR-Agr-Charge-Days.
027500     IF       TRC-HOLIDAY-CHG  =  "Y"
027600              ADD  WS-HOLIDAYS-COUNT  TO  TR-Agr-Charge-Days
027700     END-IF.
027800     IF       TRC-WEEKEND-CHG  =  "Y"
027900              ADD  WS-WEEKEND-COUNT   TO  TR-Agr-Charge-Days
028000     END-IF.
028100*
028200     MOVE     TR-Req-Tool-Code      TO  TR-Agr-Tool-Code.
028300     MOVE     TRC-TOOL-TYPE         TO  TR-Agr-Tool-Type.
028400     MOVE     TRC-TOOL-BRAND        TO  TR-Agr-Tool-Brand.
028500     MOVE     TR-Req-Rental-Days    TO  TR-Agr-Rental-Days.
028600     MOVE     TR-Cko-Date9          TO  TR-Agr-Checkout-Date.     RQ5140
028700     MOVE     TRC-DAILY-RATE        TO  TR-Agr-Daily-Rate.
028800     MOVE     TR-Req-Discount-Pct   TO  TR-Agr-Discount-Pct.
028900*
029000     COMPUTE  TR-Agr-Pre-Disc-Charge  ROUNDED  =
029100              TR-Agr-Charge-Days  *  TRC-DAILY-RATE.
029200     COMPUTE  TR-Agr-Discount-Amt     ROUNDED  =
029300              TR-Agr-Pre-Disc-Charge  *  TR-Agr-Discount-Pct / 100.
029400     COMPUTE  TR-Agr-Final-Charge     ROUNDED  =
029500              TR-Agr-Pre-Disc-Charge  -  TR-Agr-Discount-Amt.
029600 AA030-EXIT.
029700     EXIT.
029800*
029900* AA040 - BUILDS THE DATE AND MONEY DISPLAY FIELDS USED BY
030000*         AA045.  DATES DISPLAY M/D/YY WITH NO LEADING ZERO ON
030100*         MONTH OR DAY - SEE TR-BUILD-DATE-TEXT.
030200*
030300 AA040-FORMAT-AGREEMENT.
030400     MOVE     TR-Agr-Co-Month       TO  TR-Bd-Month.
030500     MOVE     TR-Agr-Co-Day         TO  TR-Bd-Day.
030600     MOVE     TR-Agr-Co-CCYY (3:2)  TO  TR-Bd-Year.
030700     PERFORM  TR-Build-Date-Text     THRU  TR-Build-Date-Text-Exit.
030800     MOVE     TR-Dd-Text            TO  TR-Agr-Checkout-Disp.
030900*
031000     MOVE     TR-Agr-Due-Month      TO  TR-Bd-Month.
031100     MOVE     TR-Agr-Due-Day        TO  TR-Bd-Day.
031200     MOVE     TR-Agr-Due-CCYY (3:2) TO  TR-Bd-Year.
031300     PERFORM  TR-Build-Date-Text     THRU  TR-Build-Date-Text-Exit.
031400     MOVE     TR-Dd-Text            TO  TR-Agr-Due-Disp.
031500*
031600     MOVE     TR-Agr-Daily-Rate       TO  TR-Dollar-Edit.
031700     MOVE     TR-Dollar-Edit          TO  TR-Agr-Rate-Disp.
031800     MOVE     TR-Agr-Pre-Disc-Charge  TO  TR-Dollar-Edit.
031900     MOVE     TR-Dollar-Edit          TO  TR-Agr-Pre-Disc-Disp.
032000     MOVE     TR-Agr-Discount-Amt     TO  TR-Dollar-Edit.
032100     MOVE     TR-Dollar-Edit          TO  TR-Agr-Disc-Amt-Disp.
032200     MOVE     TR-Agr-Final-Charge     TO  TR-Dollar-Edit.
032300     MOVE     TR-Dollar-Edit          TO  TR-Agr-Final-Disp.
032400     MOVE     TR-Agr-Discount-Pct     TO  TR-Pd-Num.
032500     MOVE     TR-Pct-Display          TO  TR-Agr-Disc-Pct-Disp.
032600 AA040-EXIT.
032700     EXIT.
032800*
032900* AA045 - WRITES THE 12 LABELLED DETAIL LINES FOR ONE AGREEMENT
033000*         FOLLOWED BY A BLANK SEPARATOR LINE, AND ROLLS THE RUN
033100*         TOTALS.
033200*
033300 AA045-WRITE-AGREEMENT.
033400     MOVE     "Tool Code:"             TO  TR-Apl-Label.
033500     MOVE     TR-Agr-Tool-Code         TO  TR-Apl-Value.
033600     WRITE    TR-Agreement-Print-Line.
033700*
033800     MOVE     "Tool Type:"             TO  TR-Apl-Label.
033900     MOVE     TR-Agr-Tool-Type         TO  TR-Apl-Value.
034000     WRITE    TR-Agreement-Print-Line.
034100*
034200     MOVE     "Tool Brand:"            TO  TR-Apl-Label.
034300     MOVE     TR-Agr-Tool-Brand        TO  TR-Apl-Value.
034400     WRITE    TR-Agreement-Print-Line.
034500*
034600     MOVE     "Rental Days:"           TO  TR-Apl-Label.
034700     MOVE     TR-Agr-Rental-Days       TO  TR-Count-Edit.
034800     MOVE     TR-Count-Edit            TO  TR-Apl-Value.
034900     WRITE    TR-Agreement-Print-Line.
035000*
035100     MOVE     "Checkout Date:"         TO  TR-Apl-Label.
035200     MOVE     TR-Agr-Checkout-Disp     TO  TR-Apl-Value.
035300     WRITE    TR-Agreement-Print-Line.
035400*
035500     MOVE     "Due Date:"              TO  TR-Apl-Label.
035600     MOVE     TR-Agr-Due-Disp          TO  TR-Apl-Value.
035700     WRITE    TR-Agreement-Print-Line.
035800*
035900     MOVE     "Daily Rental Charge:"   TO  TR-Apl-Label.
036000     MOVE     TR-Agr-Rate-Disp         TO  TR-Apl-Value.
036100     WRITE    TR-Agreement-Print-Line.
036200*
036300     MOVE     "Charge Days:"           TO  TR-Apl-Label.
036400     MOVE     TR-Agr-Charge-Days       TO  TR-Count-Edit.
036500     MOVE     TR-Count-Edit            TO  TR-Apl-Value.
036600     WRITE    TR-Agreement-Print-Line.
036700*
036800     MOVE     "Pre-Discount Charge:"   TO  TR-Apl-Label.
036900     MOVE     TR-Agr-Pre-Disc-Disp     TO  TR-Apl-Value.
037000     WRITE    TR-Agreement-Print-Line.
037100*
037200     MOVE     "Discount Percent:"      TO  TR-Apl-Label.
037300     MOVE     TR-Agr-Disc-Pct-Disp     TO  TR-Apl-Value.
037400     WRITE    TR-Agreement-Print-Line.
037500*
037600     MOVE     "Discount Amount:"       TO  TR-Apl-Label.
037700     MOVE     TR-Agr-Disc-Amt-Disp     TO  TR-Apl-Value.
037800     WRITE    TR-Agreement-Print-Line.
037900*
038000     MOVE     "Final Charge:"          TO  TR-Apl-Label.
038100     MOVE     TR-Agr-Final-Disp        TO  TR-Apl-Value.
038200     WRITE    TR-Agreement-Print-Line.
038300*
038400     MOVE     SPACES                   TO  TR-Agreement-Print-Line.
038500     WRITE    TR-Agreement-Print-Line.
038600*
038700     ADD      1                        TO  WS-AGREEMENTS-WRITTEN.
038800     ADD      TR-Agr-Final-Charge      TO  WS-TOTAL-FINAL-CHARGE.
038900 AA045-EXIT.
039000     EXIT.
039100*
039200* AA046 - WRITES ONE REJECT LINE, CODE PLUS THE REASON TEXT SET
039300*         UP BY AA020.
039400*
039500 AA046-WRITE-REJECT.
039600     MOVE     TR-Req-Tool-Code    TO  TR-Rej-Tool-Code.
039700     MOVE     WS-REJECT-TEXT      TO  TR-Rej-Error-Text.
039800     WRITE    TR-Reject-Record.
039900     ADD      1                   TO  WS-REJECTS-WRITTEN.
040000 AA046-EXIT.
040100     EXIT.
040200*
040300* AA050 - RUN TOTALS BLOCK WRITTEN TO THE AGREEMENT LISTING
040400*         AFTER THE LAST DETAIL GROUP.
040500*
040600 AA050-WRITE-TOTALS.
040700     MOVE     "Requests Read:"         TO  TR-Apl-Label.
040800     MOVE     WS-RECORDS-READ          TO  TR-Count6-Edit.
040900     MOVE     TR-Count6-Edit           TO  TR-Apl-Value.
041000     WRITE    TR-Agreement-Print-Line.
041100*
041200     MOVE     "Agreements Produced:"   TO  TR-Apl-Label.
041300     MOVE     WS-AGREEMENTS-WRITTEN    TO  TR-Count6-Edit.
041400     MOVE     TR-Count6-Edit           TO  TR-Apl-Value.
041500     WRITE    TR-Agreement-Print-Line.
041600*
041700     MOVE     "Requests Rejected:"     TO  TR-Apl-Label.
041800     MOVE     WS-REJECTS-WRITTEN       TO  TR-Count6-Edit.
041900     MOVE     TR-Count6-Edit           TO  TR-Apl-Value.
042000     WRITE    TR-Agreement-Print-Line.
042100*
042200     MOVE     "Total Final Charges:"   TO  TR-Apl-Label.
042300     MOVE     WS-TOTAL-FINAL-CHARGE    TO  TR-Dollar-Edit.
042400     MOVE     TR-Dollar-Edit           TO  TR-Apl-Value.
042500     WRITE    TR-Agreement-Print-Line.
042600 AA050-EXIT.
042700     EXIT.
042800*
042900 AA060-CLOSE-FILES.
043000     CLOSE    RENTAL-REQUESTS.
043100     CLOSE    RENTAL-AGREEMENTS.
043200     CLOSE    REJECT-FILE.
043300 AA060-EXIT.
043400     EXIT.
043500*
043600* TR-BUILD-DATE-TEXT - BUILDS AN UNPADDED M/D/YY TEXT STRING FROM
043700*    TR-BD-MONTH/TR-BD-DAY/TR-BD-YEAR INTO TR-DD-TEXT.  A SINGLE
043800*    DIGIT MONTH OR DAY IS LEFT WITH A TRAILING SPACE IN ITS WORK
043900*    FIELD SO THE STRING DELIMITED BY SPACE DROPS IT, NO ZERO AND
044000*    NO GAP IN THE RESULT.
044100*
044200 TR-BUILD-DATE-TEXT.
044300     IF       TR-Bd-Month  <  10
044400              MOVE  TR-Bd-Month (2:1)  TO  TR-Dd-Month-Txt (1:1)
044500              MOVE  SPACE              TO  TR-Dd-Month-Txt (2:1)
044600     ELSE
044700              MOVE  TR-Bd-Month        TO  TR-Dd-Month-Txt
044800     END-IF.
044900     IF       TR-Bd-Day    <  10
045000              MOVE  TR-Bd-Day   (2:1)  TO  TR-Dd-Day-Txt (1:1)
045100              MOVE  SPACE              TO  TR-Dd-Day-Txt (2:1)
045200     ELSE
045300              MOVE  TR-Bd-Day          TO  TR-Dd-Day-Txt
045400     END-IF.
045500     MOVE     TR-Bd-Year               TO  TR-Dd-Year-Txt.
045600     MOVE     SPACES                   TO  TR-Dd-Text.
045700     MOVE     1                        TO  TR-Dd-Ptr.
045800     STRING   TR-Dd-Month-Txt  DELIMITED BY SPACE
045900              "/"              DELIMITED BY SIZE
046000              TR-Dd-Day-Txt    DELIMITED BY SPACE
046100              "/"              DELIMITED BY SIZE
046200              TR-Dd-Year-Txt   DELIMITED BY SIZE
046300              INTO  TR-Dd-Text
046400              WITH POINTER  TR-Dd-Ptr.
046500 TR-BUILD-DATE-TEXT-EXIT.
046600     EXIT.
046700*********    ************
