000100******************************************************************
000200*                                                                *
000300*      TOOL CATALOG - TYPE AND BRAND REFERENCE TABLES            *
000400*         HELD IN WORKING STORAGE, NOT A FILE                    *
000500*                                                                *
000600******************************************************************
000700* CATALOG IS SMALL AND STATIC - LOADED BY VALUE CLAUSE AT COMPILE
000800* TIME, NOT READ FROM A FILE.
000900*
001000* 05/11/25 trb - CREATED.
001100* 19/11/25 trb - ADDED TOOL-BRAND TABLE, SPLIT OUT OF THE
001200*                ORIGINAL SINGLE 12-ENTRY TABLE WHICH WAS
001300*                GETTING HARD TO READ.
001400* 24/11/25 trb - DROPPED THE DEAD TR-CATALOG-ENTRY WORK AREA,
001500*                NEVER REFERENCED ANYWHERE.  ADDED A ONE-BYTE
001600*                FILLER TO EACH TABLE ENTRY, BOTH TABLES, SO
001700*                EVERY RECORD IN THE SHOP CARRIES A PAD.
001800*
001900* TOOL-TYPE TABLE - KEYED ON THE FIRST 3 CHARS OF THE CODE.
002000*
002100 01  TR-Type-Table-Values.
002200     03  FILLER.
002300         05  FILLER            PIC X(3)      VALUE "LAD".
002400         05  FILLER            PIC X(10)     VALUE "Ladder".
002500         05  FILLER            PIC 9(3)V99   VALUE 1.99.
002600         05  FILLER            PIC X         VALUE "Y".
002700         05  FILLER            PIC X         VALUE "Y".
002800         05  FILLER            PIC X         VALUE "N".
002900         05  FILLER            PIC X         VALUE " ".
003000     03  FILLER.
003100         05  FILLER            PIC X(3)      VALUE "CHN".
003200         05  FILLER            PIC X(10)     VALUE "Chainsaw".
003300         05  FILLER            PIC 9(3)V99   VALUE 1.49.
003400         05  FILLER            PIC X         VALUE "Y".
003500         05  FILLER            PIC X         VALUE "N".
003600         05  FILLER            PIC X         VALUE "Y".
003700         05  FILLER            PIC X         VALUE " ".
003800     03  FILLER.
003900         05  FILLER            PIC X(3)      VALUE "JAK".
004000         05  FILLER            PIC X(10)     VALUE "Jackhammer".
004100         05  FILLER            PIC 9(3)V99   VALUE 2.99.
004200         05  FILLER            PIC X         VALUE "Y".
004300         05  FILLER            PIC X         VALUE "N".
004400         05  FILLER            PIC X         VALUE "N".
004500         05  FILLER            PIC X         VALUE " ".
004600 01  TR-Type-Table REDEFINES TR-Type-Table-Values.
004700     03  TR-Type-Entry         OCCURS 3 INDEXED BY TR-Type-Ix.
004800         05  TR-Type-Prefix       PIC X(3).
004900         05  TR-Type-Name         PIC X(10).
005000*                                           LADDER/CHAINSAW/JACKHAMMER.
005100         05  TR-Type-Rate         PIC 9(3)V99.
005200         05  TR-Type-Weekday-Chg  PIC X.
005300         05  TR-Type-Weekend-Chg  PIC X.
005400         05  TR-Type-Holiday-Chg  PIC X.
005500         05  FILLER               PIC X.
005600*
005700* BRAND TABLE - KEYED ON THE 4TH CHAR OF THE CODE.
005800*
005900 01  TR-Brand-Table-Values.
006000     03  FILLER.
006100         05  FILLER            PIC X         VALUE "W".
006200         05  FILLER            PIC X(10)     VALUE "Werner".
006300         05  FILLER            PIC X         VALUE " ".
006400     03  FILLER.
006500         05  FILLER            PIC X         VALUE "S".
006600         05  FILLER            PIC X(10)     VALUE "Stihl".
006700         05  FILLER            PIC X         VALUE " ".
006800     03  FILLER.
006900         05  FILLER            PIC X         VALUE "R".
007000         05  FILLER            PIC X(10)     VALUE "Ridgid".
007100         05  FILLER            PIC X         VALUE " ".
007200     03  FILLER.
007300         05  FILLER            PIC X         VALUE "D".
007400         05  FILLER            PIC X(10)     VALUE "DeWalt".
007500         05  FILLER            PIC X         VALUE " ".
007600 01  TR-Brand-Table REDEFINES TR-Brand-Table-Values.
007700     03  TR-Brand-Entry        OCCURS 4 INDEXED BY TR-Brand-Ix.
007800         05  TR-Brand-Suffix      PIC X.
007900         05  TR-Brand-Name        PIC X(10).
008000         05  FILLER               PIC X.
