000100******************************************************************
000200*                                                                *
000300*                 TRCAT - TOOL CATALOG LOOKUP                    *
000400*        SPLITS A TOOL CODE AND RETURNS TYPE/BRAND/RATE/FLAGS    *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000 PROGRAM-ID.    TRCAT.
001100 AUTHOR.        T R BASKERVILLE.
001200*                FOR RIVERSIDE TOOL AND EQUIPMENT RENTAL.
001300 INSTALLATION.  RIVERSIDE TOOL AND EQUIPMENT RENTAL - DATA CTR.
001400 DATE-WRITTEN.  09/05/1988.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL.  NOT FOR RELEASE OUTSIDE
001700*                RIVERSIDE TOOL AND EQUIPMENT RENTAL.
001800*
001900* REMARKS.      ORIGINALLY THE COUNTER CLERKS' RATE-CARD LOOKUP
002000*                FOR THE OVER-THE-COUNTER RENTAL TERMINAL, REUSED
002100*                HERE AS A STRAIGHT CALLED MODULE FOR THE BATCH
002200*                RENTAL AGREEMENT RUN.  TABLE IS SMALL AND STATIC
002300*                SO IT IS CARRIED IN WORKING STORAGE, NOT ON A
002400*                FILE - SEE WSTRCAT.COB.
002500*
002600* CHANGE LOG.
002700* ----------
002800* 09/05/88 trb -         WRITTEN FOR THE COUNTER TERMINAL RATE
002900*                        CARD, 6 TOOL TYPES AT THAT TIME.
003000* 14/02/90 trb -   RQ61  BRAND TABLE SPLIT OUT OF THE TYPE TABLE,
003100*                        COUNTER CLERKS WERE KEYING THE WRONG
003200*                        BRAND FOR A CORRECT TYPE AND VICE VERSA.
003300* 21/08/94 dwk -         JACKHAMMER RENTAL RATE ADDED.
003400* 02/12/98 dwk -   Y2K   REVIEWED, NO DATE FIELDS IN THIS MODULE,
003500*                        NOTHING TO CHANGE.  SIGNED OFF WITH QA.
003600* 15/06/07 gpl -         RE-KEYED RATE TABLE AFTER THE SPRING
003700*                        PRICE INCREASE, SEE MEMO FILE 07-114.
003800* 22/11/25 trb -   RQ5102 CUT DOWN TO JUST THE THREE TOOL TYPES
003900*                        AND FOUR BRANDS CARRIED BY THE NEW TOOL
004000*                        RENTAL AGREEMENT BATCH, RQ5102.
004100* 23/11/25 trb -         DROPPED THE OLD DEPOSIT-AMOUNT FIELD,
004200*                        NOT USED BY THE NEW AGREEMENT CALCULATOR.
004210* 24/11/25 trb -   RQ5102 ADDED TRAILING FILLER AND A RAW-BYTES     RQ5102
004220*                        REDEFINE ON TR-CODE-WORK, SHOP STANDARD,   RQ5102
004230*                        NO FUNCTIONAL CHANGE.                      RQ5102
004240* 26/11/25 trb -         ADDED A PAIR OF LIFETIME LOOKUP COUNTERS   RQ5102
004250*                        FOR THE OPERATOR'S ABEND DUMP, COUNTS      RQ5102
004260*                        RUN SINCE THE PROGRAM WAS LOADED.          RQ5102
004270* 09/08/26 trb -   RQ5160 MOVED THE LOOKUP COUNTERS OFF A GROUP AND RQ5160
004280*                        ONTO STANDALONE 77-LEVELS, SHOP STANDARD.  RQ5160
004300*
004400******************************************************************
004500*
004600 ENVIRONMENT      DIVISION.
004700*================================
004800*
004900 COPY  "envdiv.cob".
005000 INPUT-OUTPUT      SECTION.
005100*
005200 DATA             DIVISION.
005300*================================
005400 WORKING-STORAGE  SECTION.
005500*--------------------------------
005600*
005700 COPY  "wstrcat.cob".
005800*
005900 01  TR-Code-Work.
006000     03  TR-Cw-Prefix          PIC X(3).
006100     03  TR-Cw-Suffix          PIC X(1).
006150     03  FILLER                PIC X(4).                          RQ5102
006160 01  TR-Code-Work-Raw REDEFINES TR-Code-Work.                     RQ5102
006170     03  TR-Cwr-All-Bytes      PIC X(8).                          RQ5102
006200*
006300 01  TR-Search-Switches.
006400     03  TR-Sw-Type-Found      PIC X         VALUE "N".
006500         88  TR-Type-Found            VALUE "Y".
006600     03  TR-Sw-Brand-Found     PIC X         VALUE "N".
006700         88  TR-Brand-Found           VALUE "Y".
006750     03  FILLER                PIC X(2).                          RQ5102
006760*
006762* RQ5160 - TR-LOOKUP-COUNTERS GROUP DROPPED, BOTH COUNTERS MOVED    RQ5160
006764*    TO STANDALONE 77-LEVELS, SHOP STANDARD FOR A SCRATCH           RQ5160
006766*    COUNTER THAT DOES NOT BELONG TO ANY RECORD.  NO FUNCTIONAL     RQ5160
006768*    CHANGE.                                                        RQ5160
006769*
006770 77  TR-Lkp-Type-Compares  PIC 9(4)      COMP.                    RQ5160
006780 77  TR-Lkp-Brand-Compares PIC 9(4)      COMP.                    RQ5160
006800*
006900 LINKAGE          SECTION.
007000*--------------------------------
007100*
007200 COPY  "wstrlink.cob".
007300*
007400 PROCEDURE DIVISION  USING  TRCAT-PARMS.
007500*================================================
007600*
007700 TR-MAIN.
007800     MOVE     "N"               TO  TRC-FOUND-SW.
007900     MOVE     "N"               TO  TR-SW-TYPE-FOUND.
008000     MOVE     "N"               TO  TR-SW-BRAND-FOUND.
008100     MOVE     TRC-TOOL-CODE (1:3)  TO  TR-CW-PREFIX.
008200     MOVE     TRC-TOOL-CODE (4:1)  TO  TR-CW-SUFFIX.
008250     ADD      1  TO  TR-LKP-TYPE-COMPARES.
008300     PERFORM  TR-SEARCH-TYPE    THRU  TR-SEARCH-TYPE-EXIT.
008400     IF       NOT TR-TYPE-FOUND
008500              GO TO  TR-MAIN-EXIT.
008550     ADD      1  TO  TR-LKP-BRAND-COMPARES.
008600     PERFORM  TR-SEARCH-BRAND   THRU  TR-SEARCH-BRAND-EXIT.
008700     IF       NOT TR-BRAND-FOUND
008800              GO TO  TR-MAIN-EXIT.
008900     MOVE     "Y"               TO  TRC-FOUND-SW.
009000 TR-MAIN-EXIT.
009100     GOBACK.
009200*
009300* TR-SEARCH-TYPE - LOOKS UP THE 3-CHARACTER PREFIX IN THE STATIC
009400*    TOOL-TYPE TABLE, SETS THE RATE/TYPE-NAME/CHARGE FLAGS INTO
009500*    THE CALLER'S PARAMETER BLOCK WHEN FOUND.
009600*
009700 TR-SEARCH-TYPE.
009800     SET      TR-Type-Ix  TO  1.
009900     SEARCH   TR-Type-Entry
010000              AT END
010100                   GO TO  TR-SEARCH-TYPE-EXIT
010200              WHEN  TR-Type-Prefix (TR-Type-Ix)  =  TR-CW-PREFIX
010300                   MOVE  "Y"                       TO  TR-SW-TYPE-FOUND
010400                   MOVE  TR-Type-Name (TR-Type-Ix)  TO  TRC-TOOL-TYPE
010500                   MOVE  TR-Type-Rate (TR-Type-Ix)  TO  TRC-DAILY-RATE
010600                   MOVE  TR-Type-Weekday-Chg (TR-Type-Ix)
010620                             TO  TRC-WEEKDAY-CHG
010700                   MOVE  TR-Type-Weekend-Chg (TR-Type-Ix)
010720                             TO  TRC-WEEKEND-CHG
010800                   MOVE  TR-Type-Holiday-Chg (TR-Type-Ix)
010820                             TO  TRC-HOLIDAY-CHG.
010900 TR-SEARCH-TYPE-EXIT.
011000     EXIT.
011100*
011200* TR-SEARCH-BRAND - LOOKS UP THE 4TH CHARACTER IN THE STATIC
011300*    BRAND TABLE, SETS THE BRAND NAME WHEN FOUND.
011350*
011400 TR-SEARCH-BRAND.
011500     SET      TR-Brand-Ix  TO  1.
011600     SEARCH   TR-Brand-Entry
011700              AT END
011800                   GO TO  TR-SEARCH-BRAND-EXIT
011900              WHEN  TR-Brand-Suffix (TR-Brand-Ix)  =  TR-CW-SUFFIX
012000                   MOVE  "Y"                         TO  TR-SW-BRAND-FOUND
012100                   MOVE  TR-Brand-Name (TR-Brand-Ix)  TO  TRC-TOOL-BRAND.
012200 TR-SEARCH-BRAND-EXIT.
012300     EXIT.
012400*********    ************
