000100******************************************************************
000200*                                                                *
000300*       RECORD DEFINITION FOR RENTAL REQUEST INPUT FILE          *
000400*              ARRIVAL ORDER, NO KEY                            *
000500*                                                                *
000600******************************************************************
000700* FILE SIZE 19 BYTES PADDED TO 24 BY FILLER.
000800*
000900* 03/11/25 trb - CREATED.
001000* 11/11/25 trb - ADDED TR-REQ-CHECKOUT-GRP REDEFINES FOR
001100*                THE MONTH/DAY/CCYY SPLIT USED BY AA030.
001200*
001300 01  TR-Request-Record.
001400     03  TR-Req-Tool-Code      PIC X(4).
001500*                                      LADW, CHNS, JAKR ETC.
001600     03  TR-Req-Checkout-Date  PIC 9(8).
001700*                                      MMDDYYYY AS KEYED BY THE CLERK.
001800     03  TR-Req-Checkout-Grp REDEFINES TR-Req-Checkout-Date.
001900         05  TR-Req-Co-Month   PIC 99.
002000         05  TR-Req-Co-Day     PIC 99.
002100         05  TR-Req-Co-CCYY    PIC 9(4).
002200     03  TR-Req-Rental-Days    PIC 9(4).
002300     03  TR-Req-Discount-Pct   PIC 9(3).
002400     03  FILLER                PIC X(5).
