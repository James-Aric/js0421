000100******************************************************************
000200*                                                                *
000300*           STANDARD ENVIRONMENT DIVISION ENTRIES                *
000400*             USED BY EVERY PROGRAM IN THIS SYSTEM                *
000500*                                                                *
000600******************************************************************
000700* 14/11/25 trb - CREATED, LIFTED OUT OF TR000 SO IT ONLY HAS TO
000800*                BE KEPT STRAIGHT IN ONE PLACE.
000850* 09/08/26 trb - RQ5160 QA NOTE - SPECIAL-NAMES MUST SIT UNDER AN
000860*                EXPLICIT CONFIGURATION SECTION HEADER, COMPILER
000870*                WAS FLAGGING THE COPYBOOK WITH IT MISSING.
000900*
000950     CONFIGURATION   SECTION.                                   RQ5160
001000     SPECIAL-NAMES.
001100         C01 IS TOP-OF-FORM
001200         CLASS TR-NUMERIC-CLASS IS "0" THRU "9"
001300         UPSI-0 IS SW-RUN-TEST-MODE.
