000100******************************************************************
000200*                                                                *
000300*       CALLING PARAMETERS FOR TRCAT AND TRDATE                  *
000400*         COPYD BY TR000 (CALLER) AND BY THE TWO                 *
000500*         CALLED MODULES (CALLEE LINKAGE)                        *
000600*                                                                *
000700******************************************************************
000800* 08/11/25 trb - CREATED.
000900* 15/11/25 trb - ADDED TRD-COUNT-OUT, WAS SHARING
001000*                TRD-DATE-OUT WHICH CONFUSED AA030.
001100* 24/11/25 trb - ADDED TRAILING FILLER TO BOTH GROUPS, SHOP
001200*                STANDARD PER RQ5102 REVIEW.
001300*
001400 01  TRCAT-Parms.
001500     03  TRC-Tool-Code         PIC X(4).
001600     03  TRC-Tool-Type         PIC X(10).
001700     03  TRC-Tool-Brand        PIC X(10).
001800     03  TRC-Daily-Rate        PIC 9(3)V99.
001900     03  TRC-Weekday-Chg       PIC X.
002000     03  TRC-Weekend-Chg       PIC X.
002100     03  TRC-Holiday-Chg       PIC X.
002200     03  TRC-Found-Sw          PIC X.
002300         88  TRC-Found               VALUE "Y".
002400         88  TRC-Not-Found           VALUE "N".
002500     03  FILLER                PIC X(4).
002600*
002700 01  TRDATE-Parms.
002800     03  TRD-Function-Code     PIC 9.
002900         88  TRD-Fc-Add-Days         VALUE 1.
003000         88  TRD-Fc-Day-Of-Week      VALUE 2.
003100         88  TRD-Fc-Weekend-Days     VALUE 3.
003200         88  TRD-Fc-Holidays         VALUE 4.
003300         88  TRD-Fc-Weekdays         VALUE 5.
003400     03  TRD-Date-In           PIC 9(8).
003500*                                         CCYYMMDD.
003600     03  TRD-Days-N            PIC 9(4).
003700     03  TRD-Date-Out          PIC 9(8).
003800*                                         CCYYMMDD, SET BY ADD-DAYS ONLY.
003900     03  TRD-Count-Out         PIC 9(4).
004000*                                         SET BY THE OTHER FOUR FUNCTIONS.
004100     03  FILLER                PIC X(4).
