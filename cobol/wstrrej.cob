000100******************************************************************
000200*                                                                *
000300*            RECORD DEFINITION FOR THE REJECT FILE               *
000400*                                                                *
000500******************************************************************
000600* FILE SIZE 68 BYTES.
000700*
000800* 07/11/25 trb - CREATED.
000900* 24/11/25 trb - ADDED TRAILING FILLER, SHOP STANDARD IS TO PAD
001000*                EVERY RECORD EVEN WHEN IT COMES OUT EVEN.
001100*
001200 01  TR-Reject-Record.
001300     03  TR-Rej-Tool-Code      PIC X(4).
001400     03  TR-Rej-Error-Text     PIC X(60).
001500     03  FILLER                PIC X(4).
