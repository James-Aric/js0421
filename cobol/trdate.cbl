000100******************************************************************
000200*                                                                *
000300*                   TRDATE - DATE / CALENDAR ENGINE              *
000400*           DUE DATE, WEEKEND, HOLIDAY AND WEEKDAY COUNTS        *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000 PROGRAM-ID.    TRDATE.
001100 AUTHOR.        D. M. OSTRANDER.
001200*                FOR RIVERSIDE TOOL AND EQUIPMENT RENTAL.
001300 INSTALLATION.  RIVERSIDE TOOL AND EQUIPMENT RENTAL - DATA CTR.
001400 DATE-WRITTEN.  14/03/1984.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL.  NOT FOR RELEASE OUTSIDE
001700*                RIVERSIDE TOOL AND EQUIPMENT RENTAL.
001800*
001900* REMARKS.      CALENDAR PRIMITIVES ORIGINALLY BUILT FOR THE OLD
002000*                EQUIPMENT-LEASE BILLING RUN, NOW SHARED BY ANY
002100*                PROGRAM NEEDING DUE DATES OR CHARGEABLE-DAY
002200*                COUNTS.  ONE FUNCTION PER CALL, SELECTED BY
002300*                TRD-FUNCTION-CODE IN WSTRLINK.  DATES ARE
002400*                CARRIED INTERNALLY AS 9(8) CCYYMMDD SO THEY
002500*                SORT AND COMPARE AS PLAIN INTEGERS.
002600*
002700* CHANGE LOG.
002800* ----------
002900* 14/03/84 dmo -         WRITTEN FOR THE LEASE-BILLING DUE-DATE
003000*                        CALCULATION, CALLED FROM THE OLD LB100.
003100* 02/09/84 dmo -         ADDED DAY-OF-WEEK ENTRY POINT, LB100
003200*                        NEEDED IT FOR THE SATURDAY SURCHARGE.
003300* 11/06/86 dmo -   RQ44  LEAP YEAR BUG IN THE DAYS-IN-MONTH TABLE
003400*                        FOR FEBRUARY, CENTURY YEARS WERE WRONG.
003500* 23/01/89 rkh -         CONVERTED DATE ARITHMETIC TO THE JULIAN
003600*                        DAY NUMBER METHOD, PRIOR METHOD COULD
003700*                        NOT CROSS A CENTURY BOUNDARY CLEANLY.
003800* 05/05/91 rkh -   RQ119 ADDED HOLIDAY COUNTING FOR THE SHOP
003900*                        CLOSED DAYS, INDEPENDENCE DAY ONLY AT
004000*                        THAT TIME.
004100* 19/02/93 rkh -         LABOR DAY ADDED TO THE HOLIDAY TABLE.
004200* 08/07/96 jls -   RQ188 WEEKEND-DAY COUNT ENTRY POINT ADDED FOR
004300*                        THE NEW SATURDAY/SUNDAY RENTAL POLICY.
004400* 14/12/98 jls -   Y2K   REVIEWED FOR YEAR 2000 COMPLIANCE.  ALL
004500*                        DATES HERE ARE ALREADY CCYYMMDD SO NO
004600*                        WINDOWING WAS NEEDED, SIGNED OFF BY QA.
004700* 11/01/99 jls -         Y2K SIGN-OFF FILED WITH AUDIT, NO CODE
004800*                        CHANGE THIS ENTRY.
004900* 30/03/04 ptm -   RQ241 OBSERVED-HOLIDAY SHIFT RULE CORRECTED,
005000*                        WAS NOT MOVING A SUNDAY HOLIDAY TO THE
005100*                        FOLLOWING MONDAY.
005200* 17/10/11 ptm -         MINOR TIDY, NO FUNCTIONAL CHANGE.
005300* 22/11/25 trb -   RQ5102 PULLED OUT OF THE LEASE-BILLING SYSTEM
005400*                        AND RE-HOMED AS TRDATE FOR THE NEW TOOL
005500*                        RENTAL AGREEMENT BATCH, RQ5102.  ADDED
005600*                        THE WEEKDAYS ENTRY POINT (N LESS
005700*                        HOLIDAYS LESS WEEKEND DAYS).
005800* 23/11/25 trb -         CONFIRMED WEEKEND-DAYS QUIRK AGAINST
005900*                        THE REFERENCE TEST CASES, LEFT AS IS.
005950* 24/11/25 trb -   RQ5102 ADDED TRAILING FILLER TO EVERY WS         RQ5102
005960*                        GROUP PER SHOP RECORD-LAYOUT STANDARD,     RQ5102
005970*                        NO FUNCTIONAL CHANGE.                      RQ5102
005980* 09/08/26 trb -   RQ5160 QA FOUND TR-TO-JULIAN/FROM-JULIAN WERE    RQ5160
005985*                        GIVING WRONG DUE DATES AND HOLIDAY         RQ5160
005990*                        COUNTS.  A DIVISION BURIED INSIDE A        RQ5160
005995*                        LARGER COMPUTE DOES NOT TRUNCATE ON ITS    RQ5160
006005*                        OWN THE WAY TR-ZL-TERM1 DOES BELOW IN      RQ5160
006010*                        TR-CALC-DOW.  EVERY DIVISION IN BOTH       RQ5160
006015*                        PARAGRAPHS NOW GETS ITS OWN COMPUTE ONTO   RQ5160
006020*                        A WORK FIELD BEFORE IT IS SUMMED.          RQ5160
006030*
006100******************************************************************
006200*
006300 ENVIRONMENT      DIVISION.
006400*================================
006500*
006600 COPY  "envdiv.cob".
006700 INPUT-OUTPUT      SECTION.
006800*
006900 DATA             DIVISION.
007000*================================
007100 WORKING-STORAGE  SECTION.
007200*--------------------------------
007300*
007400 01  TR-DATE-WORK.
007500     03  TR-DW-DATE9           PIC 9(8).
007600     03  TR-DW-DATE-GRP REDEFINES TR-DW-DATE9.
007700         05  TR-DW-CCYY        PIC 9(4).
007800         05  TR-DW-MM          PIC 99.
007900         05  TR-DW-DD          PIC 99.
007950     03  FILLER                PIC X(2).                          RQ5102
008000*
008100 01  TR-ZELLER-WORK.
008200     03  TR-ZL-DAY             PIC 9(2)      COMP.
008300     03  TR-ZL-MONTH           PIC 9(2)      COMP.
008400     03  TR-ZL-YEAR            PIC 9(4)      COMP.
008500     03  TR-ZL-K               PIC 9(2)      COMP.
008600     03  TR-ZL-J               PIC 9(2)      COMP.
008700     03  TR-ZL-TERM1           PIC 9(4)      COMP.
008800     03  TR-ZL-SUM             PIC 9(4)      COMP.
008900     03  TR-ZL-QUOT            PIC 9(4)      COMP.
009000     03  TR-ZL-H               PIC 9(1)      COMP.
009100     03  TR-ZL-DOW-RESULT      PIC 9(1)      COMP.
009150     03  FILLER                PIC X(2).                          RQ5102
009200*
009300 01  TR-JULIAN-WORK.
009400     03  TR-JL-A               PIC 9(4)      COMP.
009500     03  TR-JL-Y2              PIC 9(6)      COMP.
009600     03  TR-JL-M2              PIC 9(4)      COMP.
009700     03  TR-JL-JDN             PIC 9(9)      COMP.
009800     03  TR-JL-IA              PIC 9(9)      COMP.
009900     03  TR-JL-IB              PIC 9(6)      COMP.
010000     03  TR-JL-IC              PIC 9(9)      COMP.
010100     03  TR-JL-ID              PIC 9(6)      COMP.
010200     03  TR-JL-IE              PIC 9(9)      COMP.
010300     03  TR-JL-IM              PIC 9(4)      COMP.
010400     03  TR-JL-OUT-YEAR        PIC 9(4)      COMP.
010500     03  TR-JL-OUT-MONTH       PIC 99        COMP.
010600     03  TR-JL-OUT-DAY         PIC 99        COMP.
010650     03  FILLER                PIC X(2).                          RQ5102
010700*
010710* RQ5160 - ISOLATED-DIVISION WORK FIELDS FOR TR-TO-JULIAN AND       RQ5160
010715*          TR-FROM-JULIAN, SEE CHANGE LOG.  STANDALONE 77-LEVELS    RQ5160
010720*          LIKE THE SHOP USED TO CUT FOR THIS SORT OF SCRATCH.      RQ5160
010725*
010730 77  TR-JL-TERM-A              PIC 9(9)      COMP.                RQ5160
010735 77  TR-JL-TERM-B              PIC 9(9)      COMP.                RQ5160
010740 77  TR-JL-TERM-C              PIC 9(9)      COMP.                RQ5160
010745 77  TR-JL-TERM-D              PIC 9(9)      COMP.                RQ5160
010750 77  TR-JL-TERM-E              PIC 9(9)      COMP.                RQ5160
010755 77  TR-JL-TERM-F              PIC 9(9)      COMP.                RQ5160
010760 77  TR-JL-TERM-G              PIC 9(9)      COMP.                RQ5160
010765 77  TR-JL-TERM-H              PIC 9(9)      COMP.                RQ5160
010770*
010800 01  TR-WEEKEND-WORK.
010900     03  TR-WK-DOW             PIC 9(1)      COMP.
011000     03  TR-WK-COUNT           PIC S9(4)     COMP.
011100     03  TR-WK-REM             PIC 9(2)      COMP.
011200     03  TR-WK-QUOT            PIC 9(4)      COMP.
011280     03  FILLER                PIC X(2).                          RQ5102
011300*
011400 01  TR-HOLIDAY-WORK.
011500     03  TR-HD-CHECKOUT-YEAR   PIC 9(4)      COMP.
011600     03  TR-HD-DUE-YEAR        PIC 9(4)      COMP.
011700     03  TR-HD-LOOP-YEAR       PIC 9(4)      COMP.
011800     03  TR-HD-COUNT           PIC 9(4)      COMP.
011900     03  TR-HD-DUE-DATE9       PIC 9(8).
012000     03  TR-HD-INDEP-DATE9     PIC 9(8).
012100     03  TR-HD-LABOR-DATE9     PIC 9(8).
012200     03  TR-HD-SEPT1-DOW       PIC 9(1)      COMP.
012300     03  TR-HD-TEMP            PIC 9(2)      COMP.
012400     03  TR-HD-QUOT            PIC 9(1)      COMP.
012500     03  TR-HD-LABOR-OFFSET    PIC 9(1)      COMP.
012550     03  FILLER                PIC X(2).                          RQ5102
012600*
012700 01  TR-WEEKDAYS-WORK.
012800     03  TR-WD-HOLIDAYS        PIC 9(4)      COMP.
012900     03  TR-WD-WEEKEND-DAYS    PIC 9(4)      COMP.
012950     03  FILLER                PIC X(2).                          RQ5102
013000*
013100 01  TR-INDEP-WORK.
013200     03  TR-IW-DATE9           PIC 9(8).
013300     03  TR-IW-DATE-GRP REDEFINES TR-IW-DATE9.
013400         05  TR-IW-CCYY        PIC 9(4).
013500         05  TR-IW-MM          PIC 99.
013600         05  TR-IW-DD          PIC 99.
013650     03  FILLER                PIC X(2).                          RQ5102
013700*
013800 01  TR-LABOR-WORK.
013900     03  TR-LW-DATE9           PIC 9(8).
014000     03  TR-LW-DATE-GRP REDEFINES TR-LW-DATE9.
014100         05  TR-LW-CCYY        PIC 9(4).
014200         05  TR-LW-MM          PIC 99.
014300         05  TR-LW-DD          PIC 99.
014350     03  FILLER                PIC X(2).                          RQ5102
014400*
014500 LINKAGE          SECTION.
014600*--------------------------------
014700*
014800 COPY  "wstrlink.cob".
014900*
015000 PROCEDURE DIVISION  USING  TRDATE-PARMS.
015100*================================================
015200*
015300 TR-MAIN.
015400     GO TO    TR-M-ADD-DAYS, TR-M-DOW, TR-M-WEEKEND,
015500              TR-M-HOLIDAYS, TR-M-WEEKDAYS
015600              DEPENDING ON TRD-FUNCTION-CODE.
015700     GO TO    TR-MAIN-EXIT.
015800*
015900 TR-M-ADD-DAYS.
016000     PERFORM  TR-ADD-DAYS        THRU  TR-ADD-DAYS-EXIT.
016100     GO TO    TR-MAIN-EXIT.
016200*
016300 TR-M-DOW.
016400     PERFORM  TR-DAY-OF-WEEK     THRU  TR-DAY-OF-WEEK-EXIT.
016500     GO TO    TR-MAIN-EXIT.
016600*
016700 TR-M-WEEKEND.
016800     PERFORM  TR-WEEKEND-DAYS    THRU  TR-WEEKEND-DAYS-EXIT.
016900     GO TO    TR-MAIN-EXIT.
017000*
017100 TR-M-HOLIDAYS.
017200     PERFORM  TR-HOLIDAYS        THRU  TR-HOLIDAYS-EXIT.
017300     GO TO    TR-MAIN-EXIT.
017400*
017500 TR-M-WEEKDAYS.
017600     PERFORM  TR-WEEKDAYS        THRU  TR-WEEKDAYS-EXIT.
017700*
017800 TR-MAIN-EXIT.
017900     GOBACK.
018000*
018100* ADD-DAYS - CALENDAR ADDITION OF N DAYS BY WAY OF THE JULIAN
018200*            DAY NUMBER, SO IT WORKS CLEANLY ACROSS MONTH, YEAR
018300*            AND CENTURY BOUNDARIES.
018400*
018500 TR-ADD-DAYS.
018600     MOVE     TRD-DATE-IN      TO  TR-DW-DATE9.
018700     PERFORM  TR-TO-JULIAN     THRU  TR-TO-JULIAN-EXIT.
018800     ADD      TRD-DAYS-N       TO  TR-JL-JDN.
018900     PERFORM  TR-FROM-JULIAN   THRU  TR-FROM-JULIAN-EXIT.
019000     MOVE     TR-JL-OUT-YEAR   TO  TR-DW-CCYY.
019100     MOVE     TR-JL-OUT-MONTH  TO  TR-DW-MM.
019200     MOVE     TR-JL-OUT-DAY    TO  TR-DW-DD.
019300     MOVE     TR-DW-DATE9      TO  TRD-DATE-OUT.
019400 TR-ADD-DAYS-EXIT.
019500     EXIT.
019600*
019700* DAY-OF-WEEK - 1 = SUNDAY THROUGH 7 = SATURDAY, BY ZELLER'S
019800*               CONGRUENCE.
019900*
020000 TR-DAY-OF-WEEK.
020100     MOVE     TRD-DATE-IN       TO  TR-DW-DATE9.
020200     PERFORM  TR-CALC-DOW       THRU  TR-CALC-DOW-EXIT.
020300     MOVE     TR-ZL-DOW-RESULT  TO  TRD-COUNT-OUT.
020400 TR-DAY-OF-WEEK-EXIT.
020500     EXIT.
020600*
020700* WEEKEND-DAYS - COUNT OF SATURDAYS/SUNDAYS IN THE N DAYS
020800*                FOLLOWING THE CHECKOUT DATE.  REPLICATES THE
020900*                STORE'S ORIGINAL REFERENCE ALGORITHM EXACTLY,
021000*                QUIRK AND ALL - DO NOT "TIDY" THIS UP.
021100*
021200 TR-WEEKEND-DAYS.
021300     MOVE     TRD-DATE-IN       TO  TR-DW-DATE9.
021400     PERFORM  TR-CALC-DOW       THRU  TR-CALC-DOW-EXIT.
021500     MOVE     TR-ZL-DOW-RESULT  TO  TR-WK-DOW.
021600     DIVIDE   TRD-DAYS-N  BY  7
021700              GIVING    TR-WK-QUOT
021800              REMAINDER TR-WK-REM.
021900     COMPUTE  TR-WK-COUNT  =  2 * TR-WK-QUOT.
022000     IF       TR-WK-DOW  =  7
022100              SUBTRACT  1  FROM  TR-WK-COUNT
022200     END-IF.
022300     IF       TR-WK-REM  NOT =  ZERO
022400              IF  (TR-WK-REM + TR-WK-DOW)  >  6
022500                  ADD  1  TO  TR-WK-COUNT
022600              END-IF
022700              IF  (TR-WK-REM + TR-WK-DOW)  >  7
022800                  ADD  1  TO  TR-WK-COUNT
022900              END-IF
023000     END-IF.
023100     MOVE     TR-WK-COUNT       TO  TRD-COUNT-OUT.
023200 TR-WEEKEND-DAYS-EXIT.
023300     EXIT.
023400*
023500* HOLIDAYS - COUNT OF OBSERVED INDEPENDENCE DAY/LABOR DAY DATES
023600*            STRICTLY BETWEEN CHECKOUT AND DUE DATE, BOTH ENDS
023700*            EXCLUSIVE, OVER EVERY CALENDAR YEAR THE RENTAL
023800*            PERIOD TOUCHES.
023900*
024000 TR-HOLIDAYS.
024100     MOVE     TRD-DATE-IN       TO  TR-DW-DATE9.
024200     MOVE     TR-DW-CCYY        TO  TR-HD-CHECKOUT-YEAR.
024300     PERFORM  TR-TO-JULIAN      THRU  TR-TO-JULIAN-EXIT.
024400     ADD      TRD-DAYS-N        TO  TR-JL-JDN.
024500     PERFORM  TR-FROM-JULIAN    THRU  TR-FROM-JULIAN-EXIT.
024600     MOVE     TR-JL-OUT-YEAR    TO  TR-DW-CCYY.
024700     MOVE     TR-JL-OUT-MONTH   TO  TR-DW-MM.
024800     MOVE     TR-JL-OUT-DAY     TO  TR-DW-DD.
024900     MOVE     TR-DW-DATE9       TO  TR-HD-DUE-DATE9.
025000     MOVE     TR-JL-OUT-YEAR    TO  TR-HD-DUE-YEAR.
025100     MOVE     ZERO              TO  TR-HD-COUNT.
025200     MOVE     TR-HD-CHECKOUT-YEAR  TO  TR-HD-LOOP-YEAR.
025300 TR-HOLIDAYS-LOOP.
025400     IF       TR-HD-LOOP-YEAR  >  TR-HD-DUE-YEAR
025500              GO TO  TR-HOLIDAYS-LOOP-END.
025600     PERFORM  TR-OBSERVED-INDEPENDENCE-DAY
025700              THRU  TR-OBSERVED-INDEPENDENCE-DAY-EXIT.
025800     PERFORM  TR-LABOR-DAY       THRU  TR-LABOR-DAY-EXIT.
025900     IF       TR-HD-INDEP-DATE9  >  TRD-DATE-IN
026000       AND    TR-HD-INDEP-DATE9  <  TR-HD-DUE-DATE9
026100              ADD  1  TO  TR-HD-COUNT
026200     END-IF.
026300     IF       TR-HD-LABOR-DATE9  >  TRD-DATE-IN
026400       AND    TR-HD-LABOR-DATE9  <  TR-HD-DUE-DATE9
026500              ADD  1  TO  TR-HD-COUNT
026600     END-IF.
026700     ADD      1  TO  TR-HD-LOOP-YEAR.
026800     GO TO    TR-HOLIDAYS-LOOP.
026900 TR-HOLIDAYS-LOOP-END.
027000     MOVE     TR-HD-COUNT       TO  TRD-COUNT-OUT.
027100 TR-HOLIDAYS-EXIT.
027200     EXIT.
027300*
027400* WEEKDAYS - N LESS HOLIDAYS LESS WEEKEND-DAYS.
027500*
027600 TR-WEEKDAYS.
027700     PERFORM  TR-HOLIDAYS         THRU  TR-HOLIDAYS-EXIT.
027800     MOVE     TRD-COUNT-OUT       TO  TR-WD-HOLIDAYS.
027900     PERFORM  TR-WEEKEND-DAYS     THRU  TR-WEEKEND-DAYS-EXIT.
028000     MOVE     TRD-COUNT-OUT       TO  TR-WD-WEEKEND-DAYS.
028100     COMPUTE  TRD-COUNT-OUT  =  TRD-DAYS-N  -  TR-WD-HOLIDAYS
028200                              - TR-WD-WEEKEND-DAYS.
028300 TR-WEEKDAYS-EXIT.
028400     EXIT.
028500*
028600* TR-CALC-DOW - LOW LEVEL ZELLER'S CONGRUENCE ON TR-DW-CCYY/MM/DD.
028700*               LEAVES THE ANSWER (1=SUN..7=SAT) IN
028800*               TR-ZL-DOW-RESULT.  JAN/FEB ARE TREATED AS MONTHS
028900*               13/14 OF THE PRIOR YEAR PER THE CLASSIC FORMULA.
029000*
029100 TR-CALC-DOW.
029200     MOVE     TR-DW-MM          TO  TR-ZL-MONTH.
029300     MOVE     TR-DW-DD          TO  TR-ZL-DAY.
029400     MOVE     TR-DW-CCYY        TO  TR-ZL-YEAR.
029500     IF       TR-ZL-MONTH  <  3
029600              SUBTRACT  1  FROM  TR-ZL-YEAR
029700              ADD       12  TO   TR-ZL-MONTH
029800     END-IF.
029900     DIVIDE   TR-ZL-YEAR  BY  100
030000              GIVING    TR-ZL-J
030100              REMAINDER TR-ZL-K.
030200     COMPUTE  TR-ZL-TERM1  =  (13 * (TR-ZL-MONTH + 1)) / 5.
030300     COMPUTE  TR-ZL-SUM    =  TR-ZL-DAY + TR-ZL-TERM1 + TR-ZL-K
030400                            + (TR-ZL-K / 4) + (TR-ZL-J / 4)
030500                            + (5 * TR-ZL-J).
030600     DIVIDE   TR-ZL-SUM  BY  7
030700              GIVING    TR-ZL-QUOT
030800              REMAINDER TR-ZL-H.
030900     IF       TR-ZL-H  =  ZERO
031000              MOVE  7  TO  TR-ZL-DOW-RESULT
031100     ELSE
031200              MOVE  TR-ZL-H  TO  TR-ZL-DOW-RESULT
031300     END-IF.
031400 TR-CALC-DOW-EXIT.
031500     EXIT.
031600*
031700* TR-TO-JULIAN/TR-FROM-JULIAN - FLIEGEL & VAN FLANDERN FORWARD
031800*    CONVERSION AND ITS STANDARD INVERSE, BOTH INTEGER-ONLY,
031900*    USED SO ADD-DAYS NEVER HAS TO WALK MONTH BY MONTH.
032000*
032100 TR-TO-JULIAN.
032200     COMPUTE  TR-JL-A     =  (14 - TR-DW-MM) / 12.
032300     COMPUTE  TR-JL-Y2    =  TR-DW-CCYY + 4800 - TR-JL-A.
032400     COMPUTE  TR-JL-M2    =  TR-DW-MM + (12 * TR-JL-A) - 3.
032410*    RQ5160 - EACH DIVISION ISOLATED ONTO ITS OWN WORK FIELD       RQ5160
032420*    BEFORE BEING SUMMED, A DIVISION BURIED IN A LARGER COMPUTE    RQ5160
032430*    DOES NOT TRUNCATE ON ITS OWN.  SAME FIX AS TR-ZL-TERM1 ABOVE. RQ5160
032440     COMPUTE  TR-JL-TERM-A  =  ((153 * TR-JL-M2) + 2) / 5.        RQ5160
032450     COMPUTE  TR-JL-TERM-B  =  TR-JL-Y2 / 4.                      RQ5160
032460     COMPUTE  TR-JL-TERM-C  =  TR-JL-Y2 / 100.                    RQ5160
032470     COMPUTE  TR-JL-TERM-D  =  TR-JL-Y2 / 400.                    RQ5160
032500     COMPUTE  TR-JL-JDN   =  TR-DW-DD
032600                           + TR-JL-TERM-A                        RQ5160
032700                           + (365 * TR-JL-Y2)
032800                           + TR-JL-TERM-B                        RQ5160
032900                           - TR-JL-TERM-C                        RQ5160
033000                           + TR-JL-TERM-D                        RQ5160
033100                           - 32045.
033200 TR-TO-JULIAN-EXIT.
033300     EXIT.
033400*
033500 TR-FROM-JULIAN.
033600     COMPUTE  TR-JL-IA  =  TR-JL-JDN + 32044.
033700     COMPUTE  TR-JL-IB  =  ((4 * TR-JL-IA) + 3) / 146097.
033710*    RQ5160 - SAME ISOLATED-DIVISION FIX AS TR-TO-JULIAN ABOVE.    RQ5160
033720     COMPUTE  TR-JL-TERM-E  =  (146097 * TR-JL-IB) / 4.           RQ5160
033730     COMPUTE  TR-JL-IC  =  TR-JL-IA - TR-JL-TERM-E.               RQ5160
034000     COMPUTE  TR-JL-ID  =  ((4 * TR-JL-IC) + 3) / 1461.
034010     COMPUTE  TR-JL-TERM-F  =  (1461 * TR-JL-ID) / 4.             RQ5160
034020     COMPUTE  TR-JL-IE  =  TR-JL-IC - TR-JL-TERM-F.               RQ5160
034100     COMPUTE  TR-JL-IM  =  ((5 * TR-JL-IE) + 2) / 153.
034110     COMPUTE  TR-JL-TERM-G  =  ((153 * TR-JL-IM) + 2) / 5.        RQ5160
034200     COMPUTE  TR-JL-OUT-DAY   =  TR-JL-IE
034300                               - TR-JL-TERM-G + 1.               RQ5160
034310     COMPUTE  TR-JL-TERM-H  =  TR-JL-IM / 10.                     RQ5160
034400     COMPUTE  TR-JL-OUT-MONTH =  TR-JL-IM + 3
034500                               - (12 * TR-JL-TERM-H).             RQ5160
034600     COMPUTE  TR-JL-OUT-YEAR  =  (100 * TR-JL-IB) + TR-JL-ID
034700                               - 4800 + TR-JL-TERM-H.             RQ5160
034800 TR-FROM-JULIAN-EXIT.
034900     EXIT.
035000*
035100* TR-OBSERVED-INDEPENDENCE-DAY - JULY 4, SHIFTED TO JULY 3 IF A
035200*    SATURDAY, JULY 5 IF A SUNDAY.  RESULT IN TR-HD-INDEP-DATE9.
035300*
035400 TR-OBSERVED-INDEPENDENCE-DAY.
035500     MOVE     TR-HD-LOOP-YEAR   TO  TR-IW-CCYY.
035600     MOVE     7                 TO  TR-IW-MM.
035700     MOVE     4                 TO  TR-IW-DD.
035800     MOVE     TR-IW-DATE9       TO  TR-DW-DATE9.
035900     PERFORM  TR-CALC-DOW       THRU  TR-CALC-DOW-EXIT.
036000     IF       TR-ZL-DOW-RESULT  =  7
036100              MOVE  3  TO  TR-IW-DD
036200     ELSE
036300       IF     TR-ZL-DOW-RESULT  =  1
036400              MOVE  5  TO  TR-IW-DD
036500       END-IF
036600     END-IF.
036700     MOVE     TR-IW-DATE9       TO  TR-HD-INDEP-DATE9.
036800 TR-OBSERVED-INDEPENDENCE-DAY-EXIT.
036900     EXIT.
037000*
037100* TR-LABOR-DAY - FIRST MONDAY OF SEPTEMBER, NEVER SHIFTED.
037200*    RESULT IN TR-HD-LABOR-DATE9.
037300*
037400 TR-LABOR-DAY.
037500     MOVE     TR-HD-LOOP-YEAR   TO  TR-LW-CCYY.
037600     MOVE     9                 TO  TR-LW-MM.
037700     MOVE     1                 TO  TR-LW-DD.
037800     MOVE     TR-LW-DATE9       TO  TR-DW-DATE9.
037900     PERFORM  TR-CALC-DOW       THRU  TR-CALC-DOW-EXIT.
038000     MOVE     TR-ZL-DOW-RESULT  TO  TR-HD-SEPT1-DOW.
038100     COMPUTE  TR-HD-TEMP  =  9 - TR-HD-SEPT1-DOW.
038200     DIVIDE   TR-HD-TEMP  BY  7
038300              GIVING    TR-HD-QUOT
038400              REMAINDER TR-HD-LABOR-OFFSET.
038500     COMPUTE  TR-LW-DD    =  1 + TR-HD-LABOR-OFFSET.
038600     MOVE     TR-LW-DATE9       TO  TR-HD-LABOR-DATE9.
038700 TR-LABOR-DAY-EXIT.
038800     EXIT.
038900*********    ************
